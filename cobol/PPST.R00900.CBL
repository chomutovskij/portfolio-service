000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    PORTFOLIO-POSITION-POSTING.
000400 AUTHOR.        D. KOVACIK.
000500 INSTALLATION.  DST SYSTEMS INC - KANSAS CITY DATA CENTER.
000600 DATE-WRITTEN.  09/11/1987.
000700 DATE-COMPILED. 03/11/1999.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000****************************************************************
001100*                                                              *
001200*  PORTFOLIO-POSITION-POSTING                                  *
001300*                                                              *
001400*  MAIN DRIVER FOR THE NIGHTLY TRADING DESK POSITION AND P/L   *
001500*  RUN.  READS THE DAY'S ORDERS, POSTS EACH TO THE IN-MEMORY   *
001600*  POSITION LEDGER (CALLING SYMBOL-POSITION-MERGE FOR THE      *
001700*  WEIGHTED-AVERAGE MATH AND BUCKET-MASTER-MAINTENANCE FOR     *
001800*  BUCKET TAGGING), THEN PRODUCES THE STOCK POSITION REPORT    *
001900*  AND THE BUCKET POSITION CONTROL-BREAK REPORT.               *
002000*                                                              *
002100****************************************************************
002200*                                                              *
002300*  C H A N G E   L O G                                        *
002400*                                                              *
002500*  DATE        BY    TICKET    DESCRIPTION                    *
002600*  ----------  ----  --------  ------------------------------ *
002700*  09/11/1987  DMK   INIT      ORIGINAL WRITE-UP - ORDER       *
002800*                              POSTING LOOP AND STOCK POSITION *
002900*                              REPORT FOR THE TRADE DESK       *
003000*                              PILOT.                          *
003100*  11/02/1987  DMK   TD-0041   POSTING LOOP NOW CALLS THE NEW  *
003200*                              SYMBOL-POSITION-MERGE MODULE    *
003300*                              INSTEAD OF INLINE MATH.          *
003400*  02/14/1990  RJP   TD-0154   BUCKET POSITION REPORT ADDED -  *
003500*                              DESK WANTED P/L ROLLED UP BY    *
003600*                              SUB-PORTFOLIO TAG.               *
003700*  09/07/1990  RJP   TD-0166   BUCKET P/L PERCENT NOW USES THE *
003800*                              SAME 4-DECIMAL INTERMEDIATE     *
003900*                              RATIO AS THE PER-SYMBOL CALC.   *
004000*  06/09/1994  LCF   TD-0248   MARKET PRICE TABLE RAISED TO    *
004100*                              5000 ENTRIES - MULTI-YEAR       *
004200*                              PRICE HISTORY WAS OVERFLOWING.  *
004300*  11/30/1995  WTS   TD-0289   EMPTY-BUCKET CASE NO LONGER      *
004400*                              ABENDS ON DIVIDE - WRITES A     *
004500*                              ZERO TOTALS ROW INSTEAD.         *
004600*  05/02/1998  WTS   TD-0339   YEAR 2000 REVIEW - ORDER-DATE   *
004700*                              AND PRICE-DATE ARE TEXT YYYY-   *
004800*                              MM-DD, NO 2-DIGIT YEAR STORAGE. *
004900*                              NO CHANGE REQUIRED.              *
005000*  03/11/1999  WTS   TD-0339   Y2K SIGN-OFF - RECOMPILED AND   *
005100*                              RE-CERTIFIED, NO SOURCE CHANGE. *
005200*  07/23/2001  BAH   TD-0402   BUCKET TAGGING ROUTED THROUGH   *
005300*                              THE NEW BKMS.TIP02 MODULE - NO  *
005400*                              MORE LOCAL BUCKET TABLE HERE.   *
005500*  02/18/2004  BAH   TD-0458   BUCKET REPORT NOW DRIVEN BY THE *
005600*                              BUCKETS SEEN ON TODAY'S ORDERS  *
005700*                              RATHER THAN THE WHOLE MASTER -  *
005800*                              MATCHES WHAT THE DESK ACTUALLY  *
005900*                              ASKS FOR EACH NIGHT.             *
006000*                                                              *
006100****************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-370.
006500 OBJECT-COMPUTER.   IBM-370.
006600 SPECIAL-NAMES.
006700     UPSI-0 ON TRACE-SWITCH-ON
006800              OFF TRACE-SWITCH-OFF.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT ORDERS-FILE ASSIGN TO "ORDRFILE"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-ORDER-STATUS.
007400     SELECT MARKET-PRICE-FILE ASSIGN TO "MKTPRICE"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-PRICE-STATUS.
007700     SELECT STOCK-POSITION-REPORT-FILE ASSIGN TO "STOCKRPT"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-STOCK-RPT-STATUS.
008000     SELECT BUCKET-POSITION-REPORT-FILE ASSIGN TO "BUCKTRPT"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-BUCKET-RPT-STATUS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  ORDERS-FILE.
008700 01  ORDER-RECORD-AREA.
008800     05  OR-ORDER-TYPE          PIC X(04).
008900     05  OR-ORDER-SYMBOL        PIC X(10).
009000     05  OR-ORDER-DATE          PIC X(10).
009100     05  OR-ORDER-QUANTITY      PIC S9(9).
009200     05  OR-ORDER-BUCKET-COUNT  PIC 9(02).
009300     05  OR-ORDER-BUCKETS       PIC X(20) OCCURS 30 TIMES.
009400     05  FILLER                 PIC X(06).
009500*
009600 FD  MARKET-PRICE-FILE.
009700 01  MARKET-PRICE-RECORD-AREA.
009800     05  MP-SYMBOL              PIC X(10).
009900     05  MP-DATE                PIC X(10).
010000     05  MP-CLOSE               PIC S9(7)V99.
010100     05  FILLER                 PIC X(10).
010200*
010300 FD  STOCK-POSITION-REPORT-FILE.
010400 01  STOCK-POSITION-REPORT-RECORD-AREA.
010500     05  SP-SYMBOL              PIC X(10).
010600     05  SP-TRADE-TYPE          PIC X(04).
010700     05  SP-QUANTITY            PIC S9(9).
010800     05  SP-TOTAL-PURCHASE-COST PIC S9(9)V99.
010900     05  SP-TOTAL-MARKET-VALUE  PIC S9(9)V99.
011000     05  SP-AVG-COST-PER-SHARE  PIC S9(7)V99.
011100     05  SP-PROFIT-LOSS-AMOUNT  PIC S9(9)V99.
011200     05  SP-PROFIT-LOSS-PERCENT PIC S9(5)V99.
011300     05  SP-BUCKET-COUNT        PIC 9(02).
011400     05  SP-BUCKETS             PIC X(20) OCCURS 30 TIMES.
011500     05  FILLER                 PIC X(10).
011600*
011700 FD  BUCKET-POSITION-REPORT-FILE.
011800 01  BUCKET-POSITION-REPORT-RECORD-AREA.
011900     05  BR-RECORD-TYPE-CDE     PIC X(01).
012000         88  BR-DETAIL-ROW          VALUE 'D'.
012100         88  BR-TOTAL-ROW           VALUE 'T'.
012200     05  BR-DETAIL-ROW-DATA.
012300         10  BR-DET-SYMBOL          PIC X(10).
012400         10  BR-DET-PL-AMOUNT       PIC S9(9)V99.
012500         10  BR-DET-PL-PERCENT      PIC S9(5)V99.
012600         10  FILLER                 PIC X(54).
012700     05  BR-TOTAL-ROW-DATA REDEFINES BR-DETAIL-ROW-DATA.
012800         10  BP-NAME                PIC X(20).
012900         10  BP-SHARES-LONG         PIC S9(9).
013000         10  BP-SHARES-SHORT        PIC S9(9).
013100         10  BP-TOTAL-PURCHASE-COST PIC S9(9)V99.
013200         10  BP-TOTAL-MARKET-VALUE  PIC S9(9)V99.
013300         10  BP-NUM-POSITIONS       PIC 9(04).
013400         10  BP-PROFIT-LOSS-AMOUNT  PIC S9(9)V99.
013500         10  BP-PROFIT-LOSS-PERCENT PIC S9(5)V99.
013600     05  FILLER                 PIC X(10).
013700*
013800 WORKING-STORAGE SECTION.
013900*
014000 01  WS-ORDER-STATUS            PIC X(02).
014100     88  WS-ORDER-OK                VALUE '00'.
014200     88  WS-ORDER-EOF               VALUE '10'.
014300 01  WS-PRICE-STATUS            PIC X(02).
014400     88  WS-PRICE-OK                VALUE '00'.
014500     88  WS-PRICE-EOF               VALUE '10'.
014600 01  WS-STOCK-RPT-STATUS        PIC X(02).
014700 01  WS-BUCKET-RPT-STATUS       PIC X(02).
014800*
014900 77  WS-SUB                     PIC S9(4) COMP.
015000 77  WS-SUB2                    PIC S9(4) COMP.
015100 77  WS-SUB3                    PIC S9(4) COMP.
015200 77  WS-FOUND-POS               PIC S9(4) COMP.
015300 77  WS-LATEST-POS              PIC S9(4) COMP.
015400 77  WS-FOUND-SW                PIC X(01).
015500     88  WS-FOUND                   VALUE 'Y'.
015600 77  WS-ORDER-COUNT             PIC S9(7) COMP VALUE ZERO.
015700 77  WS-REJECT-COUNT            PIC S9(7) COMP VALUE ZERO.
015800 77  WS-CLOSE-COUNT             PIC S9(7) COMP VALUE ZERO.
015900*
016000****************************************************************
016100* W00 - THE IN-MEMORY POSITION LEDGER, ONE ENTRY PER SYMBOL     *
016200* CURRENTLY HELD.  KEPT SORTED ASCENDING ON W00-POS-SYMBOL BY   *
016300* PPST-2400-INSERT-POSITION SO SEARCH ALL CAN BE USED, AND SO   *
016400* THE STOCK POSITION REPORT COMES OUT IN SYMBOL ORDER FOR       *
016500* FREE.                                                        *
016600****************************************************************
016700 01  W00-POSITION-TABLE.
016800     05  W00-POSITION-COUNT     PIC S9(4) COMP VALUE ZERO.
016900     05  W00-POSITION-ENTRY OCCURS 1000 TIMES
017000             ASCENDING KEY IS W00-POS-SYMBOL
017100             INDEXED BY W00-POS-IDX.
017200         10  W00-POS-SYMBOL         PIC X(10).
017300         10  W00-POS-TRADE-TYPE     PIC X(04).
017400         10  W00-POS-SHARES-ABS     PIC S9(9).
017500         10  W00-POS-AVG-COST       PIC S9(7)V99 COMP-3.
017600     05  FILLER                 PIC X(04).
017700*
017800****************************************************************
017900* W10 - THE IN-MEMORY MARKET PRICE TABLE, LOADED FROM MKTPRICE  *
018000* AND KEPT SORTED ASCENDING ON SYMBOL THEN DATE BY PPST-2450.   *
018100* FOR A GIVEN SYMBOL ALL ENTRIES ARE CONTIGUOUS WITH THE MOST   *
018200* RECENT DATE LAST, WHICH IS WHAT PPST-3100 RELIES ON.          *
018300****************************************************************
018400 01  W10-MKT-PRICE-TABLE.
018500     05  W10-PRICE-COUNT        PIC S9(5) COMP VALUE ZERO.
018600     05  W10-PRICE-ENTRY OCCURS 5000 TIMES
018700             ASCENDING KEY IS W10-PRC-SYMBOL W10-PRC-DATE
018800             INDEXED BY W10-PRC-IDX.
018900         10  W10-PRC-SYMBOL         PIC X(10).
019000         10  W10-PRC-DATE           PIC X(10).
019100         10  W10-PRC-CLOSE          PIC S9(7)V99.
019200     05  FILLER                 PIC X(05).
019300*
019400****************************************************************
019500* W20 - THE LIST OF BUCKET NAMES SEEN ON TODAY'S ORDERS, KEPT   *
019600* SORTED ASCENDING THE SAME WAY AS THE POSITION AND PRICE       *
019700* TABLES ABOVE, AND DRIVES PPST-4000-BUCKET-REPORT.             *
019800****************************************************************
019900 01  W20-REQ-BUCKET-TABLE.
020000     05  W20-REQ-BUCKET-COUNT   PIC S9(4) COMP VALUE ZERO.
020100     05  W20-REQ-BUCKET-ENTRY   PIC X(20) OCCURS 500 TIMES.
020200     05  FILLER                 PIC X(04).
020300*
020400****************************************************************
020500* W30 - SYMBOL COMPARE WORK AREA, AND A REDEFINED BYTE-WISE     *
020600* VIEW FOR THE UPSI-0 TRACE DISPLAY.                           *
020700****************************************************************
020800 01  W30-SYMBOL-COMPARE-AREA.
020900     05  W30-HOLD-SYMBOL        PIC X(10).
021000     05  FILLER                 PIC X(10).
021100 01  W30-SYMBOL-COMPARE-AREA-R REDEFINES W30-SYMBOL-COMPARE-AREA.
021200     05  W30-COMPARE-BYTES      PIC X(20).
021300*
021400****************************************************************
021500* W40 - BUCKET ROLL-UP ACCUMULATOR FOR THE CONTROL BREAK, AND A *
021600* REDEFINED VIEW USED FOR THE SAME TRACE DISPLAY.               *
021700****************************************************************
021800 01  W40-BUCKET-ACCUM-AREA.
021900     05  W40-ACCUM-LONG-SHARES  PIC S9(9).
022000     05  W40-ACCUM-SHORT-SHARES PIC S9(9).
022100     05  W40-ACCUM-COST         PIC S9(9)V99.
022200     05  W40-ACCUM-VALUE        PIC S9(9)V99.
022300     05  W40-ACCUM-PL-AMOUNT    PIC S9(9)V99.
022400     05  W40-ACCUM-POSITIONS    PIC 9(04).
022500 01  W40-BUCKET-ACCUM-AREA-R REDEFINES W40-BUCKET-ACCUM-AREA.
022600     05  W40-ACCUM-BYTES        PIC X(43).
022700*
022800****************************************************************
022900* W50 - BUCKET P/L PERCENT WORK AREA - SAME 2-TO-4-TO-2 DECIMAL *
023000* PRECISION ESCALATION RULE AS SYMBOL-POSITION-MERGE'S OWN W30. *
023100****************************************************************
023200 01  W50-BUCKET-PERCENT-AREA.
023300     05  W50-PL-RATIO-4DEC      PIC S9(3)V9(4).
023400     05  FILLER                 PIC X(08).
023500*
023600****************************************************************
023700* W60 - PARAMETER AREA FOR THE CALL TO SYMBOL-POSITION-MERGE -  *
023800* MUST MATCH LK-POSN-PARM-AREA IN POSN.TIP01 FIELD FOR FIELD.   *
023900****************************************************************
024000 01  W60-POSN-PARM-AREA.
024100     05  W60-POSN-FUNCTION-CDE  PIC X(04).
024200     05  W60-POSN-OLD-EXISTS-SW PIC X(01).
024300         88  W60-POSN-OLD-EXISTS    VALUE 'Y'.
024400         88  W60-POSN-OLD-NOT-FOUND VALUE 'N'.
024500     05  W60-POSN-OLD-TRADE-TYPE PIC X(04).
024600     05  W60-POSN-OLD-SHARES-ABS PIC S9(9).
024700     05  W60-POSN-OLD-AVG-COST  PIC S9(7)V99 COMP-3.
024800     05  W60-POSN-ORDER-TYPE    PIC X(04).
024900     05  W60-POSN-ORDER-QTY     PIC S9(9).
025000     05  W60-POSN-ORDER-PRICE   PIC S9(7)V99.
025100     05  W60-POSN-MKT-PRICE     PIC S9(7)V99.
025200     05  W60-POSN-NEW-TRADE-TYPE PIC X(04).
025300     05  W60-POSN-NEW-SHARES-ABS PIC S9(9).
025400     05  W60-POSN-NEW-AVG-COST  PIC S9(7)V99 COMP-3.
025500     05  W60-POSN-CLOSED-SW     PIC X(01).
025600         88  W60-POSN-FULLY-CLOSED  VALUE 'Y'.
025700     05  W60-POSN-TOTAL-SHARES  PIC S9(9).
025800     05  W60-POSN-TOTAL-COST    PIC S9(9)V99.
025900     05  W60-POSN-MKT-VALUE     PIC S9(9)V99.
026000     05  W60-POSN-PL-AMOUNT     PIC S9(9)V99.
026100     05  W60-POSN-PL-PERCENT    PIC S9(5)V99.
026200     05  W60-POSN-ERROR-SW      PIC X(01).
026300         88  W60-POSN-ERROR         VALUE 'Y'.
026400     05  FILLER                 PIC X(20).
026500*
026600****************************************************************
026700* W70 - PARAMETER AREA FOR THE CALL TO BUCKET-MASTER-           *
026800* MAINTENANCE - MUST MATCH LK-BKMS-PARM-AREA IN BKMS.TIP02      *
026900* FIELD FOR FIELD.                                              *
027000****************************************************************
027100 01  W70-BKMS-PARM-AREA.
027200     05  W70-BKMS-FUNCTION-CDE  PIC X(04).
027300     05  W70-BKMS-BUCKET-NAME   PIC X(20).
027400     05  W70-BKMS-SYMBOL        PIC X(10).
027500     05  W70-BKMS-ORD-BKT-COUNT PIC 9(02).
027600     05  W70-BKMS-ORD-BUCKETS   PIC X(20) OCCURS 30 TIMES.
027700     05  W70-BKMS-OUT-SYM-COUNT PIC 9(02).
027800     05  W70-BKMS-OUT-SYMBOLS   PIC X(10) OCCURS 50 TIMES.
027900     05  W70-BKMS-OUT-BKT-COUNT PIC 9(02).
028000     05  W70-BKMS-OUT-BUCKETS   PIC X(20) OCCURS 30 TIMES.
028100     05  W70-BKMS-ERROR-SW      PIC X(01).
028200         88  W70-BKMS-ERROR         VALUE 'Y'.
028300     05  FILLER                 PIC X(20).
028400*
028500 PROCEDURE DIVISION.
028600*
028700****************************************************************
028800* PPST-0100 - MAIN LINE.  OPEN EVERYTHING, SEED THE BUCKET      *
028900* MASTER AND THE PRICE TABLE, POST THE DAY'S ORDERS, RUN BOTH   *
029000* REPORTS, SAVE THE BUCKET MASTER BACK OUT, CLOSE EVERYTHING.   *
029100****************************************************************
029200 PPST-0100-MAIN.
029300     PERFORM PPST-1000-INITIALIZE THRU PPST-1000-EXIT.
029400     PERFORM PPST-2000-POST-ORDERS THRU PPST-2000-EXIT.
029500     PERFORM PPST-3000-STOCK-REPORT THRU PPST-3000-EXIT.
029600     PERFORM PPST-4000-BUCKET-REPORT THRU PPST-4000-EXIT.
029700     PERFORM PPST-5000-TERMINATE THRU PPST-5000-EXIT.
029800     STOP RUN.
029900*
030000****************************************************************
030100* PPST-1000 - OPENS, LOADS THE MARKET PRICE TABLE, AND CALLS    *
030200* BUCKET-MASTER-MAINTENANCE TO SEED THE BUCKET MASTER FROM      *
030300* BUCKTMST (A MISSING FILE JUST MEANS NO BUCKETS YET).          *
030400****************************************************************
030500 PPST-1000-INITIALIZE.
030600     OPEN INPUT ORDERS-FILE.
030700     OPEN INPUT MARKET-PRICE-FILE.
030800     OPEN OUTPUT STOCK-POSITION-REPORT-FILE.
030900     OPEN OUTPUT BUCKET-POSITION-REPORT-FILE.
031000     PERFORM PPST-1100-LOAD-PRICES THRU PPST-1100-EXIT.
031100     MOVE 'LOAD' TO W70-BKMS-FUNCTION-CDE.
031200     CALL 'BUCKET-MASTER-MAINTENANCE' USING W70-BKMS-PARM-AREA.
031300 PPST-1000-EXIT.
031400     EXIT.
031500*
031600 PPST-1100-LOAD-PRICES.
031700     PERFORM PPST-1110-LOAD-ONE-PRICE THRU PPST-1110-EXIT
031800         UNTIL WS-PRICE-EOF.
031900 PPST-1100-EXIT.
032000     EXIT.
032100*
032200 PPST-1110-LOAD-ONE-PRICE.
032300     READ MARKET-PRICE-FILE
032400         AT END
032500             SET WS-PRICE-EOF TO TRUE
032600             GO TO PPST-1110-EXIT.
032700     PERFORM PPST-1150-INSERT-PRICE THRU PPST-1150-EXIT.
032800 PPST-1110-EXIT.
032900     EXIT.
033000*
033100****************************************************************
033200* PPST-1150 - INSERT ONE PRICE ENTRY IN ASCENDING SYMBOL-THEN-  *
033300* DATE ORDER, SHIFTING THE TABLE DOWN FROM THE INSERTION POINT. *
033400****************************************************************
033500 PPST-1150-INSERT-PRICE.
033600     MOVE 1 TO WS-SUB2.
033700     PERFORM PPST-1160-TEST-ONE THRU PPST-1160-EXIT
033800         VARYING WS-SUB FROM 1 BY 1
033900         UNTIL WS-SUB > W10-PRICE-COUNT.
034000     PERFORM PPST-1170-SHIFT-DOWN THRU PPST-1170-EXIT
034100         VARYING WS-SUB FROM W10-PRICE-COUNT BY -1
034200         UNTIL WS-SUB < WS-SUB2.
034300     MOVE MP-SYMBOL TO W10-PRC-SYMBOL (WS-SUB2).
034400     MOVE MP-DATE   TO W10-PRC-DATE   (WS-SUB2).
034500     MOVE MP-CLOSE  TO W10-PRC-CLOSE  (WS-SUB2).
034600     ADD 1 TO W10-PRICE-COUNT.
034700 PPST-1150-EXIT.
034800     EXIT.
034900*
035000 PPST-1160-TEST-ONE.
035100     IF W10-PRC-SYMBOL (WS-SUB) < MP-SYMBOL
035200         MOVE WS-SUB TO WS-SUB2
035300         ADD 1 TO WS-SUB2
035400     ELSE
035500         IF W10-PRC-SYMBOL (WS-SUB) = MP-SYMBOL AND
035600            W10-PRC-DATE (WS-SUB) < MP-DATE
035700             MOVE WS-SUB TO WS-SUB2
035800             ADD 1 TO WS-SUB2.
035900 PPST-1160-EXIT.
036000     EXIT.
036100*
036200 PPST-1170-SHIFT-DOWN.
036300     MOVE W10-PRICE-ENTRY (WS-SUB) TO
036400         W10-PRICE-ENTRY (WS-SUB + 1).
036500 PPST-1170-EXIT.
036600     EXIT.
036700*
036800****************************************************************
036900* PPST-2000 - MAIN POSTING LOOP.  READS ORDERS-FILE SEQUENTIALLY*
037000* AND POSTS EACH VALID ONE TO THE LEDGER.  NO REQUIRED SORT KEY *
037100* - EACH ORDER IS INDEPENDENT AND APPLIED IN FILE ORDER.        *
037200****************************************************************
037300 PPST-2000-POST-ORDERS.
037400     PERFORM PPST-2010-READ-ORDER THRU PPST-2010-EXIT
037500         UNTIL WS-ORDER-EOF.
037600 PPST-2000-EXIT.
037700     EXIT.
037800*
037900 PPST-2010-READ-ORDER.
038000     READ ORDERS-FILE
038100         AT END
038200             SET WS-ORDER-EOF TO TRUE
038300             GO TO PPST-2010-EXIT.
038400     ADD 1 TO WS-ORDER-COUNT.
038500     PERFORM PPST-2100-VALIDATE-ORDER THRU PPST-2100-EXIT.
038600     IF NOT WS-FOUND
038700         ADD 1 TO WS-REJECT-COUNT
038800         GO TO PPST-2010-EXIT.
038900     PERFORM PPST-2200-FIND-PRICE THRU PPST-2200-EXIT.
039000     IF NOT WS-FOUND
039100         ADD 1 TO WS-REJECT-COUNT
039200         GO TO PPST-2010-EXIT.
039300     PERFORM PPST-2500-POST-ONE-ORDER THRU PPST-2500-EXIT.
039400     PERFORM PPST-2700-TRACK-ORDER-BUCKETS THRU PPST-2700-EXIT.
039500 PPST-2010-EXIT.
039600     EXIT.
039700*
039800****************************************************************
039900* PPST-2100 - ORDER-QUANTITY MUST BE POSITIVE.  USES WS-FOUND-  *
040000* SW AS A PASS/FAIL FLAG SO THE CALLER CAN REJECT CONSISTENTLY. *
040100****************************************************************
040200 PPST-2100-VALIDATE-ORDER.
040300     IF OR-ORDER-QUANTITY > 0
040400         MOVE 'Y' TO WS-FOUND-SW
040500     ELSE
040600         MOVE 'N' TO WS-FOUND-SW.
040700 PPST-2100-EXIT.
040800     EXIT.
040900*
041000****************************************************************
041100* PPST-2200 - EXACT SYMBOL+DATE PRICE LOOKUP FOR POSTING.  NO   *
041200* FALLBACK - AN ORDER WITH NO MATCHING PRICE IS REJECTED.       *
041300****************************************************************
041400 PPST-2200-FIND-PRICE.
041500     MOVE 'N' TO WS-FOUND-SW.
041600     SET W10-PRC-IDX TO 1.
041700     SEARCH ALL W10-PRICE-ENTRY
041800         AT END
041900             MOVE 'N' TO WS-FOUND-SW
042000         WHEN W10-PRC-SYMBOL (W10-PRC-IDX) = OR-ORDER-SYMBOL AND
042100              W10-PRC-DATE (W10-PRC-IDX)   = OR-ORDER-DATE
042200             MOVE 'Y' TO WS-FOUND-SW
042300             MOVE W10-PRC-CLOSE (W10-PRC-IDX) TO W60-POSN-ORDER-PRICE.
042400 PPST-2200-EXIT.
042500     EXIT.
042600*
042700****************************************************************
042800* PPST-2500 - APPLY ONE VALIDATED, PRICED ORDER TO THE LEDGER.  *
042900* LOOKS UP THE EXISTING ENTRY (IF ANY), CALLS SYMBOL-POSITION-  *
043000* MERGE, THEN WRITES THE RESULT BACK - REMOVING THE ENTRY AND   *
043100* ITS BUCKET TAGS IF THE MERGE FULLY CLOSED THE POSITION.       *
043200****************************************************************
043300 PPST-2500-POST-ONE-ORDER.
043400     PERFORM PPST-2300-FIND-POSITION THRU PPST-2300-EXIT.
043500     IF WS-FOUND
043600         SET W60-POSN-OLD-EXISTS TO TRUE
043700         MOVE W00-POS-TRADE-TYPE (WS-FOUND-POS) TO
043800             W60-POSN-OLD-TRADE-TYPE
043900         MOVE W00-POS-SHARES-ABS (WS-FOUND-POS) TO
044000             W60-POSN-OLD-SHARES-ABS
044100         MOVE W00-POS-AVG-COST (WS-FOUND-POS) TO
044200             W60-POSN-OLD-AVG-COST
044300     ELSE
044400         SET W60-POSN-OLD-NOT-FOUND TO TRUE.
044500     MOVE OR-ORDER-TYPE     TO W60-POSN-ORDER-TYPE.
044600     MOVE OR-ORDER-QUANTITY TO W60-POSN-ORDER-QTY.
044700     MOVE 'MRGE'            TO W60-POSN-FUNCTION-CDE.
044800     CALL 'SYMBOL-POSITION-MERGE' USING W60-POSN-PARM-AREA.
044900     MOVE OR-ORDER-SYMBOL TO W70-BKMS-SYMBOL.
045000     IF W60-POSN-FULLY-CLOSED
045100         ADD 1 TO WS-CLOSE-COUNT
045200         IF WS-FOUND
045300             PERFORM PPST-2600-REMOVE-POSITION THRU
045400                     PPST-2600-EXIT.
045500         MOVE 'RMVA' TO W70-BKMS-FUNCTION-CDE
045600         CALL 'BUCKET-MASTER-MAINTENANCE' USING W70-BKMS-PARM-AREA
045700     ELSE
045800         IF WS-FOUND
045900             MOVE W60-POSN-NEW-TRADE-TYPE TO
046000                 W00-POS-TRADE-TYPE (WS-FOUND-POS)
046100             MOVE W60-POSN-NEW-SHARES-ABS TO
046200                 W00-POS-SHARES-ABS (WS-FOUND-POS)
046300             MOVE W60-POSN-NEW-AVG-COST TO
046400                 W00-POS-AVG-COST (WS-FOUND-POS)
046500         ELSE
046600             MOVE OR-ORDER-SYMBOL TO W30-HOLD-SYMBOL
046700             PERFORM PPST-2400-INSERT-POSITION THRU
046800                     PPST-2400-EXIT
046900             MOVE W60-POSN-NEW-TRADE-TYPE TO
047000                 W00-POS-TRADE-TYPE (WS-SUB2)
047100             MOVE W60-POSN-NEW-SHARES-ABS TO
047200                 W00-POS-SHARES-ABS (WS-SUB2)
047300             MOVE W60-POSN-NEW-AVG-COST TO
047400                 W00-POS-AVG-COST (WS-SUB2)
047500         MOVE OR-ORDER-BUCKET-COUNT TO W70-BKMS-ORD-BKT-COUNT
047600         PERFORM PPST-2550-COPY-ORDER-BKT THRU
047700                 PPST-2550-EXIT
047800             VARYING WS-SUB3 FROM 1 BY 1
047900             UNTIL WS-SUB3 > OR-ORDER-BUCKET-COUNT
048000         MOVE 'INSS' TO W70-BKMS-FUNCTION-CDE
048100         CALL 'BUCKET-MASTER-MAINTENANCE' USING W70-BKMS-PARM-AREA.
048200 PPST-2500-EXIT.
048300     EXIT.
048400*
048500 PPST-2550-COPY-ORDER-BKT.
048600     MOVE OR-ORDER-BUCKETS (WS-SUB3) TO
048700         W70-BKMS-ORD-BUCKETS (WS-SUB3).
048800 PPST-2550-EXIT.
048900     EXIT.
049000*
049100****************************************************************
049200* PPST-2300 - LINEAR SEARCH OF THE POSITION LEDGER FOR          *
049300* OR-ORDER-SYMBOL.  A SEARCH ALL IS NOT USED HERE BECAUSE THE   *
049400* LEDGER IS MUTATED DURING THE VERY LOOP THAT SEARCHES IT.      *
049500****************************************************************
049600 PPST-2300-FIND-POSITION.
049700     MOVE 'N' TO WS-FOUND-SW.
049800     PERFORM PPST-2310-TEST-ONE THRU PPST-2310-EXIT
049900         VARYING WS-SUB FROM 1 BY 1
050000         UNTIL WS-SUB > W00-POSITION-COUNT OR WS-FOUND.
050100 PPST-2300-EXIT.
050200     EXIT.
050300*
050400 PPST-2310-TEST-ONE.
050500     IF W00-POS-SYMBOL (WS-SUB) = OR-ORDER-SYMBOL
050600         MOVE 'Y' TO WS-FOUND-SW
050700         MOVE WS-SUB TO WS-FOUND-POS.
050800 PPST-2310-EXIT.
050900     EXIT.
051000*
051100****************************************************************
051200* PPST-2400 - INSERT A NEW LEDGER ENTRY FOR W30-HOLD-SYMBOL IN  *
051300* ASCENDING SYMBOL ORDER, SHIFTING THE TABLE DOWN.  RETURNS THE *
051400* NEW ENTRY'S POSITION IN WS-SUB2 FOR THE CALLER TO FILL IN.    *
051500****************************************************************
051600 PPST-2400-INSERT-POSITION.
051700     MOVE 1 TO WS-SUB2.
051800     PERFORM PPST-2410-TEST-ONE THRU PPST-2410-EXIT
051900         VARYING WS-SUB FROM 1 BY 1
052000         UNTIL WS-SUB > W00-POSITION-COUNT.
052100     PERFORM PPST-2420-SHIFT-DOWN THRU PPST-2420-EXIT
052200         VARYING WS-SUB FROM W00-POSITION-COUNT BY -1
052300         UNTIL WS-SUB < WS-SUB2.
052400     MOVE W30-HOLD-SYMBOL TO W00-POS-SYMBOL (WS-SUB2).
052500     ADD 1 TO W00-POSITION-COUNT.
052600 PPST-2400-EXIT.
052700     EXIT.
052800*
052900 PPST-2410-TEST-ONE.
053000     IF W00-POS-SYMBOL (WS-SUB) < W30-HOLD-SYMBOL
053100         MOVE WS-SUB TO WS-SUB2
053200         ADD 1 TO WS-SUB2.
053300 PPST-2410-EXIT.
053400     EXIT.
053500*
053600 PPST-2420-SHIFT-DOWN.
053700     MOVE W00-POSITION-ENTRY (WS-SUB) TO
053800         W00-POSITION-ENTRY (WS-SUB + 1).
053900 PPST-2420-EXIT.
054000     EXIT.
054100*
054200****************************************************************
054300* PPST-2600 - REMOVE THE FULLY-CLOSED LEDGER ENTRY AT WS-FOUND- *
054400* POS, SHIFTING THE REMAINDER OF THE TABLE UP ONE SLOT.         *
054500****************************************************************
054600 PPST-2600-REMOVE-POSITION.
054700     PERFORM PPST-2610-SHIFT-UP THRU PPST-2610-EXIT
054800         VARYING WS-SUB FROM WS-FOUND-POS BY 1
054900         UNTIL WS-SUB >= W00-POSITION-COUNT.
055000     SUBTRACT 1 FROM W00-POSITION-COUNT.
055100 PPST-2600-EXIT.
055200     EXIT.
055300*
055400 PPST-2610-SHIFT-UP.
055500     MOVE W00-POSITION-ENTRY (WS-SUB + 1) TO
055600         W00-POSITION-ENTRY (WS-SUB).
055700 PPST-2610-EXIT.
055800     EXIT.
055900*
056000****************************************************************
056100* PPST-2700 - ADD EVERY BUCKET NAME ON THE JUST-POSTED ORDER TO *
056200* THE REQUESTED-BUCKET LIST (TD-0458) IF NOT ALREADY THERE, IN  *
056300* ASCENDING ORDER, SO PPST-4000 KNOWS WHICH BUCKETS TO REPORT.  *
056400****************************************************************
056500 PPST-2700-TRACK-ORDER-BUCKETS.
056600     PERFORM PPST-2710-TRACK-ONE-BKT THRU PPST-2710-EXIT
056700         VARYING WS-SUB3 FROM 1 BY 1
056800         UNTIL WS-SUB3 > OR-ORDER-BUCKET-COUNT.
056900 PPST-2700-EXIT.
057000     EXIT.
057100*
057200 PPST-2710-TRACK-ONE-BKT.
057300     MOVE 'N' TO WS-FOUND-SW.
057400     MOVE 1 TO WS-SUB2.
057500     PERFORM PPST-2720-TEST-ONE THRU PPST-2720-EXIT
057600         VARYING WS-SUB FROM 1 BY 1
057700         UNTIL WS-SUB > W20-REQ-BUCKET-COUNT OR WS-FOUND.
057800     IF NOT WS-FOUND
057900         PERFORM PPST-2730-SHIFT-DOWN THRU PPST-2730-EXIT
058000             VARYING WS-SUB FROM W20-REQ-BUCKET-COUNT BY -1
058100             UNTIL WS-SUB < WS-SUB2
058200         MOVE OR-ORDER-BUCKETS (WS-SUB3) TO
058300             W20-REQ-BUCKET-ENTRY (WS-SUB2)
058400         ADD 1 TO W20-REQ-BUCKET-COUNT.
058500 PPST-2710-EXIT.
058600     EXIT.
058700*
058800 PPST-2720-TEST-ONE.
058900     IF W20-REQ-BUCKET-ENTRY (WS-SUB) = OR-ORDER-BUCKETS (WS-SUB3)
059000         MOVE 'Y' TO WS-FOUND-SW
059100     ELSE
059200         IF W20-REQ-BUCKET-ENTRY (WS-SUB) < OR-ORDER-BUCKETS (WS-SUB3)
059300             MOVE WS-SUB TO WS-SUB2
059400             ADD 1 TO WS-SUB2.
059500 PPST-2720-EXIT.
059600     EXIT.
059700*
059800 PPST-2730-SHIFT-DOWN.
059900     MOVE W20-REQ-BUCKET-ENTRY (WS-SUB) TO
060000         W20-REQ-BUCKET-ENTRY (WS-SUB + 1).
060100 PPST-2730-EXIT.
060200     EXIT.
060300*
060400****************************************************************
060500* PPST-3000 - STOCK POSITION REPORT.  ONE ROW PER SYMBOL LEFT   *
060600* IN THE LEDGER AT END OF POSTING, IN ASCENDING SYMBOL ORDER.   *
060700****************************************************************
060800 PPST-3000-STOCK-REPORT.
060900     PERFORM PPST-3050-ONE-SYMBOL THRU PPST-3050-EXIT
061000         VARYING WS-SUB FROM 1 BY 1
061100         UNTIL WS-SUB > W00-POSITION-COUNT.
061200 PPST-3000-EXIT.
061300     EXIT.
061400*
061500 PPST-3050-ONE-SYMBOL.
061600     MOVE W00-POS-SYMBOL (WS-SUB) TO W30-HOLD-SYMBOL.
061700     PERFORM PPST-3100-FIND-LATEST-PRICE THRU PPST-3100-EXIT.
061800     MOVE W00-POS-TRADE-TYPE (WS-SUB)  TO W60-POSN-OLD-TRADE-TYPE.
061900     MOVE W00-POS-SHARES-ABS (WS-SUB)  TO W60-POSN-OLD-SHARES-ABS.
062000     MOVE W00-POS-AVG-COST (WS-SUB)    TO W60-POSN-OLD-AVG-COST.
062100     MOVE 'VALU' TO W60-POSN-FUNCTION-CDE.
062200     CALL 'SYMBOL-POSITION-MERGE' USING W60-POSN-PARM-AREA.
062300     MOVE W30-HOLD-SYMBOL TO W70-BKMS-SYMBOL.
062400     MOVE 'GETB' TO W70-BKMS-FUNCTION-CDE.
062500     CALL 'BUCKET-MASTER-MAINTENANCE' USING W70-BKMS-PARM-AREA.
062600     MOVE W30-HOLD-SYMBOL TO SP-SYMBOL.
062700     MOVE W60-POSN-OLD-TRADE-TYPE TO SP-TRADE-TYPE.
062800     MOVE W60-POSN-TOTAL-SHARES TO SP-QUANTITY.
062900     MOVE W60-POSN-TOTAL-COST TO SP-TOTAL-PURCHASE-COST.
063000     MOVE W60-POSN-MKT-VALUE TO SP-TOTAL-MARKET-VALUE.
063100     MOVE W60-POSN-OLD-AVG-COST TO SP-AVG-COST-PER-SHARE.
063200     MOVE W60-POSN-PL-AMOUNT TO SP-PROFIT-LOSS-AMOUNT.
063300     MOVE W60-POSN-PL-PERCENT TO SP-PROFIT-LOSS-PERCENT.
063400     MOVE W70-BKMS-OUT-BKT-COUNT TO SP-BUCKET-COUNT.
063500     MOVE W70-BKMS-OUT-BUCKETS TO SP-BUCKETS.
063600     WRITE STOCK-POSITION-REPORT-RECORD-AREA.
063700 PPST-3050-EXIT.
063800     EXIT.
063900*
064000****************************************************************
064100* PPST-3100 - LATEST-PRICE LOOKUP.  THE PRICE TABLE IS SORTED   *
064200* SYMBOL-THEN-DATE ASCENDING, SO THIS SCANS FORWARD AND KEEPS   *
064300* THE LAST MATCHING ENTRY - THAT IS THE MOST RECENT DATE.       *
064400****************************************************************
064500 PPST-3100-FIND-LATEST-PRICE.
064600     MOVE ZERO TO WS-LATEST-POS.
064700     PERFORM PPST-3110-TEST-ONE THRU PPST-3110-EXIT
064800         VARYING WS-SUB FROM 1 BY 1
064900         UNTIL WS-SUB > W10-PRICE-COUNT.
065000     IF WS-LATEST-POS > 0
065100         MOVE W10-PRC-CLOSE (WS-LATEST-POS) TO W60-POSN-MKT-PRICE
065200     ELSE
065300         MOVE ZERO TO W60-POSN-MKT-PRICE.
065400 PPST-3100-EXIT.
065500     EXIT.
065600*
065700 PPST-3110-TEST-ONE.
065800     IF W10-PRC-SYMBOL (WS-SUB) = W30-HOLD-SYMBOL
065900         MOVE WS-SUB TO WS-LATEST-POS.
066000 PPST-3110-EXIT.
066100     EXIT.
066200*
066300****************************************************************
066400* PPST-4000 - BUCKET POSITION CONTROL-BREAK REPORT.  ONE RUN    *
066500* PER BUCKET NAME SEEN ON TODAY'S ORDERS (W20), DETAIL ROWS     *
066600* PER MEMBER SYMBOL THEN ONE BUCKET TOTAL ROW AS THE BREAK.     *
066700****************************************************************
066800 PPST-4000-BUCKET-REPORT.
066900     PERFORM PPST-4050-ONE-BUCKET THRU PPST-4050-EXIT
067000         VARYING WS-SUB FROM 1 BY 1
067100         UNTIL WS-SUB > W20-REQ-BUCKET-COUNT.
067200 PPST-4000-EXIT.
067300     EXIT.
067400*
067500 PPST-4050-ONE-BUCKET.
067600     MOVE W20-REQ-BUCKET-ENTRY (WS-SUB) TO W70-BKMS-BUCKET-NAME.
067700     MOVE 'GETP' TO W70-BKMS-FUNCTION-CDE.
067800     CALL 'BUCKET-MASTER-MAINTENANCE' USING W70-BKMS-PARM-AREA.
067900     IF W70-BKMS-ERROR
068000         GO TO PPST-4050-EXIT.
068100     MOVE ZERO TO W40-ACCUM-LONG-SHARES W40-ACCUM-SHORT-SHARES
068200                  W40-ACCUM-COST W40-ACCUM-VALUE
068300                  W40-ACCUM-PL-AMOUNT W40-ACCUM-POSITIONS.
068400     PERFORM PPST-4100-ONE-MEMBER THRU PPST-4100-EXIT
068500         VARYING WS-SUB2 FROM 1 BY 1
068600         UNTIL WS-SUB2 > W70-BKMS-OUT-SYM-COUNT.
068700     PERFORM PPST-4200-BUCKET-PERCENT THRU PPST-4200-EXIT.
068800     SET BR-TOTAL-ROW TO TRUE.
068900     MOVE W70-BKMS-BUCKET-NAME TO BP-NAME.
069000     MOVE W40-ACCUM-LONG-SHARES TO BP-SHARES-LONG.
069100     MOVE W40-ACCUM-SHORT-SHARES TO BP-SHARES-SHORT.
069200     MOVE W40-ACCUM-COST TO BP-TOTAL-PURCHASE-COST.
069300     MOVE W40-ACCUM-VALUE TO BP-TOTAL-MARKET-VALUE.
069400     MOVE W40-ACCUM-POSITIONS TO BP-NUM-POSITIONS.
069500     MOVE W40-ACCUM-PL-AMOUNT TO BP-PROFIT-LOSS-AMOUNT.
069600     COMPUTE BP-PROFIT-LOSS-PERCENT ROUNDED =
069650             W50-PL-RATIO-4DEC * 100.
069700     WRITE BUCKET-POSITION-REPORT-RECORD-AREA.
069800 PPST-4050-EXIT.
069900     EXIT.
070000*
070100****************************************************************
070200* PPST-4100 - ONE MEMBER-SYMBOL DETAIL ROW, AND ITS ROLL-UP     *
070300* INTO THE BUCKET ACCUMULATORS.  A MEMBER SYMBOL IS ALWAYS      *
070400* STILL OPEN IN THE LEDGER, SINCE A FULL CLOSE REMOVES BUCKET   *
070500* MEMBERSHIP AT THE SAME TIME (SEE PPST-2500).                 *
070600****************************************************************
070700 PPST-4100-ONE-MEMBER.
070800     MOVE W70-BKMS-OUT-SYMBOLS (WS-SUB2) TO W30-HOLD-SYMBOL.
070900     PERFORM PPST-2300-FIND-POSITION THRU PPST-2300-EXIT.
071000     IF NOT WS-FOUND
071100         GO TO PPST-4100-EXIT.
071200     PERFORM PPST-3100-FIND-LATEST-PRICE THRU PPST-3100-EXIT.
071300     MOVE W00-POS-TRADE-TYPE (WS-SUB) TO W60-POSN-OLD-TRADE-TYPE.
071400     MOVE W00-POS-SHARES-ABS (WS-SUB) TO W60-POSN-OLD-SHARES-ABS.
071500     MOVE W00-POS-AVG-COST (WS-SUB)   TO W60-POSN-OLD-AVG-COST.
071600     MOVE 'VALU' TO W60-POSN-FUNCTION-CDE.
071700     CALL 'SYMBOL-POSITION-MERGE' USING W60-POSN-PARM-AREA.
071800     SET BR-DETAIL-ROW TO TRUE.
071900     MOVE W30-HOLD-SYMBOL TO BR-DET-SYMBOL.
072000     MOVE W60-POSN-PL-AMOUNT TO BR-DET-PL-AMOUNT.
072100     MOVE W60-POSN-PL-PERCENT TO BR-DET-PL-PERCENT.
072200     WRITE BUCKET-POSITION-REPORT-RECORD-AREA.
072300     IF W60-POSN-TOTAL-SHARES > 0
072400         ADD W60-POSN-TOTAL-SHARES TO W40-ACCUM-LONG-SHARES
072450     ELSE
072480         ADD W60-POSN-TOTAL-SHARES TO W40-ACCUM-SHORT-SHARES.
072600     ADD W60-POSN-TOTAL-COST TO W40-ACCUM-COST.
072700     ADD W60-POSN-MKT-VALUE TO W40-ACCUM-VALUE.
072800     ADD W60-POSN-PL-AMOUNT TO W40-ACCUM-PL-AMOUNT.
072900     ADD 1 TO W40-ACCUM-POSITIONS.
073000 PPST-4100-EXIT.
073100     EXIT.
073200*
073300****************************************************************
073400* PPST-4200 - BUCKET P/L PERCENT, SAME 2-TO-4-TO-2 ESCALATION   *
073500* RULE AS POSN-2100-PERCENT IN SYMBOL-POSITION-MERGE, APPLIED   *
073600* HERE TO THE SUMMED BUCKET TOTALS.  EMPTY/ZERO-COST BUCKET     *
073700* (TD-0289) IS A ZERO PERCENT, NOT A DIVIDE ABEND.              *
073800****************************************************************
073900 PPST-4200-BUCKET-PERCENT.
074000     IF W40-ACCUM-COST = 0
074100         MOVE ZERO TO W50-PL-RATIO-4DEC
074200     ELSE
074300         COMPUTE W50-PL-RATIO-4DEC ROUNDED =
074400                 W40-ACCUM-PL-AMOUNT / W40-ACCUM-COST.
074500 PPST-4200-EXIT.
074600     EXIT.
074700*
074800****************************************************************
074900* PPST-5000 - SAVE THE BUCKET MASTER BACK OUT AND CLOSE ALL     *
075000* FILES FOR THE NIGHT.                                         *
075100****************************************************************
075200 PPST-5000-TERMINATE.
075300     MOVE 'SAVE' TO W70-BKMS-FUNCTION-CDE.
075400     CALL 'BUCKET-MASTER-MAINTENANCE' USING W70-BKMS-PARM-AREA.
075500     CLOSE ORDERS-FILE.
075600     CLOSE MARKET-PRICE-FILE.
075700     CLOSE STOCK-POSITION-REPORT-FILE.
075800     CLOSE BUCKET-POSITION-REPORT-FILE.
075900 PPST-5000-EXIT.
076000     EXIT.
