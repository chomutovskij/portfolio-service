000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    BUCKET-MASTER-MAINTENANCE.
000400 AUTHOR.        S. REINHOLT.
000500 INSTALLATION.  DST SYSTEMS INC - KANSAS CITY DATA CENTER.
000600 DATE-WRITTEN.  03/03/1991.
000700 DATE-COMPILED. 03/11/1999.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000****************************************************************
001100*                                                              *
001200*  BUCKET-MASTER-MAINTENANCE                                   *
001300*                                                              *
001400*  CALLED SUBPROGRAM - MAINTAINS THE BUCKET-TO-SYMBOL MASTER   *
001500*  TABLE FOR THE TRADING DESK POSITION SYSTEM.  A "BUCKET" IS  *
001600*  A NAMED SUB-PORTFOLIO TAG; THIS MODULE HOLDS THE MANY-TO-   *
001700*  MANY BUCKET/SYMBOL MEMBERSHIP IN A SORTED IN-MEMORY TABLE,  *
001800*  SEEDED FROM AND PERSISTED BACK TO BUCKTMST.  PPST.R00900    *
001900*  CALLS THIS MODULE ONCE AT START OF RUN TO LOAD, ONCE PER     *
002000*  ORDER POSTED TO MAINTAIN MEMBERSHIP, AND ONCE AT END OF RUN  *
002100*  TO SAVE AND TO BUILD REPORT BUCKET LISTS.                    *
002200*                                                              *
002300****************************************************************
002400*                                                              *
002500*  C H A N G E   L O G                                        *
002600*                                                              *
002700*  DATE        BY    TICKET    DESCRIPTION                    *
002800*  ----------  ----  --------  ------------------------------ *
002900*  03/03/1991  SMR   INIT      ORIGINAL WRITE-UP - CREATE,      *
003000*                              DELETE, INSERT, REMOVE AND THE   *
003100*                              TWO LOOKUP FUNCTIONS.            *
003200*  08/14/1991  SMR   TD-0171   TABLE KEPT IN SORTED ORDER ON    *
003300*                              INSERT SO CALLERS NEVER HAVE TO  *
003400*                              SORT THE RESULT THEMSELVES.      *
003500*  01/22/1993  LCF   TD-0219   GET-BUCKETS-FOR-SYMBOL ADDED -   *
003600*                              OPS WANTED THE REVERSE LOOKUP    *
003700*                              FOR THE MONTH-END TAG REPORT.    *
003800*  06/09/1994  LCF   TD-0248   RAISED MAX BUCKETS FROM 200 TO   *
003900*                              500 - DESK RAN OUT OF ROOM.      *
004000*  11/30/1995  WTS   TD-0289   REMOVE-SYMBOL-FROM-BUCKET MADE   *
004100*                              ERROR-FREE ON AN UNKNOWN BUCKET  *
004200*                              OR SYMBOL PER DESK REQUEST - WAS *
004300*                              ABENDING THE NIGHTLY RUN.        *
004400*  05/02/1998  WTS   TD-0339   YEAR 2000 REVIEW - NO STORED     *
004500*                              CENTURY FIELDS IN THIS MODULE.   *
004600*                              NO CHANGE REQUIRED.              *
004700*  03/11/1999  WTS   TD-0339   Y2K SIGN-OFF - RECOMPILED AND    *
004800*                              RE-CERTIFIED, NO SOURCE CHANGE.  *
004900*  07/23/2001  BAH   TD-0402   THIS MODULE NOW OWNS ALL BUCKET  *
005000*                              LOGIC - MERGE MATH MOVED OUT TO  *
005100*                              POSN.TIP01.                      *
005200*  02/18/2004  BAH   TD-0458   LOAD/SAVE FUNCTIONS ADDED SO     *
005300*                              PPST.R00900 NO LONGER OPENS      *
005400*                              BUCKTMST DIRECTLY.                *
005500*                                                              *
005600****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-370.
006000 OBJECT-COMPUTER.   IBM-370.
006100 SPECIAL-NAMES.
006200     UPSI-0 ON TRACE-SWITCH-ON
006300              OFF TRACE-SWITCH-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT BUCKET-MASTER-FILE ASSIGN TO "BUCKTMST"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-FILE-STATUS.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  BUCKET-MASTER-FILE.
007300 01  BUCKET-MASTER-RECORD-AREA.
007400     05  BM-BUCKET-NAME         PIC X(20).
007500     05  BM-SYMBOL-COUNT        PIC 9(02).
007600     05  BM-SYMBOLS             PIC X(10) OCCURS 50 TIMES.
007700     05  FILLER                 PIC X(08).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  WS-FILE-STATUS             PIC X(02).
008200     88  WS-FILE-OK                 VALUE '00'.
008300     88  WS-FILE-EOF                VALUE '10'.
008400*
008500 77  WS-SUB                     PIC S9(4) COMP.
008600 77  WS-SUB2                    PIC S9(4) COMP.
008700 77  WS-FOUND-POS               PIC S9(4) COMP.
008800 77  WS-FOUND-SW                PIC X(01).
008900     88  WS-FOUND                   VALUE 'Y'.
009000 77  WS-ORDER-BKT-SUB           PIC S9(4) COMP.
009100 77  WS-OUT-SUB                 PIC S9(4) COMP.
009200 77  WS-LOAD-COUNT              PIC S9(7) COMP VALUE ZERO.
009300 77  WS-SAVE-COUNT              PIC S9(7) COMP VALUE ZERO.
009400*
009500****************************************************************
009600* W00 - THE IN-MEMORY BUCKET MASTER TABLE.  KEPT IN ASCENDING   *
009700* ORDER ON W00-BKT-NAME AT ALL TIMES BY BKMS-9000-INSERT-BUCKET *
009800* SO THAT EVERY LOOKUP FUNCTION RETURNS A SORTED RESULT WITHOUT *
009900* A SEPARATE SORT STEP.  EACH BUCKET'S OWN MEMBER LIST IS KEPT  *
010000* SORTED THE SAME WAY BY BKMS-9200-INSERT-SYMBOL.               *
010100****************************************************************
010200 01  W00-BUCKET-TABLE.
010300     05  W00-BUCKET-COUNT       PIC S9(4) COMP VALUE ZERO.
010400     05  W00-BUCKET-ENTRY OCCURS 500 TIMES.
010500         10  W00-BKT-NAME           PIC X(20).
010600         10  W00-BKT-SYMBOL-COUNT   PIC 9(02).
010700         10  W00-BKT-SYMBOLS        PIC X(10) OCCURS 50 TIMES.
010800     05  FILLER                 PIC X(04).
010900*
011000****************************************************************
011100* W10 - NAME-COMPARE WORK AREA, AND A BYTE-WISE REDEFINED VIEW  *
011200* USED BY THE UPSI-0 TRACE DISPLAY.                             *
011300****************************************************************
011400 01  W10-COMPARE-AREA.
011500     05  W10-COMPARE-RESULT     PIC S9(1).
011600     05  FILLER                 PIC X(09).
011700 01  W10-COMPARE-AREA-R REDEFINES W10-COMPARE-AREA.
011800     05  W10-COMPARE-BYTES      PIC X(10).
011900*
012000****************************************************************
012100* W20 - BUCKET NAME HOLD AREA, USED WHILE SHIFTING THE TABLE    *
012200* DURING INSERT/DELETE.  REDEFINED AS A FLAT BYTE STRING FOR    *
012300* THE SAME TRACE DISPLAY.                                       *
012400****************************************************************
012500 01  W20-BUCKET-NAME-WORK.
012600     05  W20-BUCKET-NAME-HOLD   PIC X(20).
012700     05  FILLER                 PIC X(10).
012800 01  W20-BUCKET-NAME-WORK-R REDEFINES W20-BUCKET-NAME-WORK.
012900     05  W20-BUCKET-NAME-BYTES  PIC X(30).
013000*
013100****************************************************************
013200* W30 - SYMBOL HOLD AREA, USED WHILE SHIFTING A BUCKET'S MEMBER *
013300* LIST DURING INSERT/REMOVE.  REDEFINED THE SAME WAY.           *
013400****************************************************************
013500 01  W30-SYMBOL-WORK.
013600     05  W30-SYMBOL-HOLD        PIC X(10).
013700     05  FILLER                 PIC X(10).
013800 01  W30-SYMBOL-WORK-R REDEFINES W30-SYMBOL-WORK.
013900     05  W30-SYMBOL-BYTES       PIC X(20).
014000*
014100 LINKAGE SECTION.
014200*
014300****************************************************************
014400* LK-BKMS-PARM-AREA - THE CALLER/CALLED PARAMETER AREA, SHARED  *
014500* ACROSS ALL NINE FUNCTION CODES.  CALLER SETS ONLY THE FIELDS  *
014600* THAT FUNCTION USES.                                           *
014700****************************************************************
014800 01  LK-BKMS-PARM-AREA.
014900     05  LK-BKMS-FUNCTION-CDE   PIC X(04).
015000         88  LK-BKMS-FN-LOAD        VALUE 'LOAD'.
015100         88  LK-BKMS-FN-SAVE        VALUE 'SAVE'.
015200         88  LK-BKMS-FN-CREATE      VALUE 'CREB'.
015300         88  LK-BKMS-FN-DELETE      VALUE 'DELB'.
015400         88  LK-BKMS-FN-INSERT      VALUE 'INSS'.
015500         88  LK-BKMS-FN-RMV-ALL     VALUE 'RMVA'.
015600         88  LK-BKMS-FN-RMV-ONE     VALUE 'RMVO'.
015700         88  LK-BKMS-FN-GET-POS     VALUE 'GETP'.
015800         88  LK-BKMS-FN-GET-BKTS    VALUE 'GETB'.
015900     05  LK-BKMS-BUCKET-NAME    PIC X(20).
016000     05  LK-BKMS-SYMBOL         PIC X(10).
016100     05  LK-BKMS-ORD-BKT-COUNT  PIC 9(02).
016200     05  LK-BKMS-ORD-BUCKETS    PIC X(20) OCCURS 30 TIMES.
016300     05  LK-BKMS-OUT-SYM-COUNT  PIC 9(02).
016400     05  LK-BKMS-OUT-SYMBOLS    PIC X(10) OCCURS 50 TIMES.
016500     05  LK-BKMS-OUT-BKT-COUNT  PIC 9(02).
016600     05  LK-BKMS-OUT-BUCKETS    PIC X(20) OCCURS 30 TIMES.
016700     05  LK-BKMS-ERROR-SW       PIC X(01).
016800         88  LK-BKMS-ERROR          VALUE 'Y'.
016900     05  FILLER                 PIC X(20).
017000*
017100 PROCEDURE DIVISION USING LK-BKMS-PARM-AREA.
017200*
017300 BKMS-0100-DISPATCH.
017400     MOVE 'N' TO LK-BKMS-ERROR-SW.
017500     IF LK-BKMS-FN-LOAD
017600         PERFORM BKMS-0200-LOAD-MASTER THRU BKMS-0200-EXIT
017700     ELSE IF LK-BKMS-FN-SAVE
017800         PERFORM BKMS-0300-SAVE-MASTER THRU BKMS-0300-EXIT
017900     ELSE IF LK-BKMS-FN-CREATE
018000         PERFORM BKMS-1000-CREATE-BUCKET THRU BKMS-1000-EXIT
018100     ELSE IF LK-BKMS-FN-DELETE
018200         PERFORM BKMS-2000-DELETE-BUCKET THRU BKMS-2000-EXIT
018300     ELSE IF LK-BKMS-FN-INSERT
018400         PERFORM BKMS-3000-INSERT-SYM-IN-BKTS THRU BKMS-3000-EXIT
018500     ELSE IF LK-BKMS-FN-RMV-ALL
018600         PERFORM BKMS-4000-REMOVE-SYM-ALL THRU BKMS-4000-EXIT
018700     ELSE IF LK-BKMS-FN-RMV-ONE
018800         PERFORM BKMS-5000-REMOVE-SYM-ONE THRU BKMS-5000-EXIT
018900     ELSE IF LK-BKMS-FN-GET-POS
019000         PERFORM BKMS-6000-GET-POSITIONS THRU BKMS-6000-EXIT
019100     ELSE IF LK-BKMS-FN-GET-BKTS
019200         PERFORM BKMS-7000-GET-BKTS-FOR-SYM THRU BKMS-7000-EXIT
019300     ELSE
019400         MOVE 'Y' TO LK-BKMS-ERROR-SW.
019500     GOBACK.
019600*
019700****************************************************************
019800* BKMS-0200 - SEED THE TABLE FROM BUCKTMST AT START OF RUN.     *
019900* A MISSING FILE IS NOT AN ERROR - THE DESK RUNS WITH NO        *
020000* BUCKETS DEFINED YET ON A BRAND NEW PORTFOLIO.                 *
020100****************************************************************
020200 BKMS-0200-LOAD-MASTER.
020300     MOVE ZERO TO W00-BUCKET-COUNT.
020400     OPEN INPUT BUCKET-MASTER-FILE.
020500     IF NOT WS-FILE-OK
020600         GO TO BKMS-0200-EXIT.
020700     PERFORM BKMS-0210-LOAD-ONE THRU BKMS-0210-EXIT
020800         UNTIL WS-FILE-EOF.
020900     CLOSE BUCKET-MASTER-FILE.
021000 BKMS-0200-EXIT.
021100     EXIT.
021200*
021300 BKMS-0210-LOAD-ONE.
021400     READ BUCKET-MASTER-FILE
021500         AT END
021600             SET WS-FILE-EOF TO TRUE
021700             GO TO BKMS-0210-EXIT.
021800     ADD 1 TO W00-BUCKET-COUNT.
021900     ADD 1 TO WS-LOAD-COUNT.
022000     MOVE BM-BUCKET-NAME   TO W00-BKT-NAME (W00-BUCKET-COUNT).
022100     MOVE BM-SYMBOL-COUNT  TO
022200             W00-BKT-SYMBOL-COUNT (W00-BUCKET-COUNT).
022300     PERFORM BKMS-0220-LOAD-ONE-SYM THRU BKMS-0220-EXIT
022400         VARYING WS-SUB FROM 1 BY 1
022500         UNTIL WS-SUB > 50.
022600 BKMS-0210-EXIT.
022700     EXIT.
022750*
022800 BKMS-0220-LOAD-ONE-SYM.
022850     MOVE BM-SYMBOLS (WS-SUB) TO
022900         W00-BKT-SYMBOLS (W00-BUCKET-COUNT, WS-SUB).
022950 BKMS-0220-EXIT.
022970     EXIT.
022990*
023100****************************************************************
023200* BKMS-0300 - REWRITE BUCKTMST FROM THE TABLE AT END OF RUN.    *
023300* THE TABLE IS ALREADY SORTED, SO THIS IS ALSO THE BATCH        *
023400* EQUIVALENT OF GET-ALL-BUCKETS.                                *
023500****************************************************************
023600 BKMS-0300-SAVE-MASTER.
023700     OPEN OUTPUT BUCKET-MASTER-FILE.
023800     PERFORM BKMS-0310-SAVE-ONE THRU BKMS-0310-EXIT
023900         VARYING WS-SUB FROM 1 BY 1
024000         UNTIL WS-SUB > W00-BUCKET-COUNT.
024100     CLOSE BUCKET-MASTER-FILE.
024200 BKMS-0300-EXIT.
024300     EXIT.
024400*
024500 BKMS-0310-SAVE-ONE.
024600     MOVE W00-BKT-NAME (WS-SUB)         TO BM-BUCKET-NAME.
024700     MOVE W00-BKT-SYMBOL-COUNT (WS-SUB) TO BM-SYMBOL-COUNT.
024800     PERFORM BKMS-0320-SAVE-ONE-SYM THRU BKMS-0320-EXIT
024850         VARYING WS-SUB2 FROM 1 BY 1
024900         UNTIL WS-SUB2 > 50.
024950     WRITE BUCKET-MASTER-RECORD-AREA.
025000     ADD 1 TO WS-SAVE-COUNT.
025100 BKMS-0310-EXIT.
025600     EXIT.
025650*
025660 BKMS-0320-SAVE-ONE-SYM.
025670     MOVE W00-BKT-SYMBOLS (WS-SUB, WS-SUB2) TO
025680         BM-SYMBOLS (WS-SUB2).
025690 BKMS-0320-EXIT.
025695     EXIT.
025700*
025800****************************************************************
025900* BKMS-1000 - CREATE-BUCKET.  ERROR IF THE BUCKET ALREADY       *
026000* EXISTS - NO OVERWRITE, PER DESK RULE TD-0171.                 *
026100****************************************************************
026200 BKMS-1000-CREATE-BUCKET.
026300     PERFORM BKMS-9100-FIND-BUCKET THRU BKMS-9100-EXIT.
026400     IF WS-FOUND
026500         MOVE 'Y' TO LK-BKMS-ERROR-SW
026600     ELSE
026700         PERFORM BKMS-9000-INSERT-BUCKET THRU BKMS-9000-EXIT.
026800 BKMS-1000-EXIT.
026900     EXIT.
027000*
027100****************************************************************
027200* BKMS-2000 - DELETE-BUCKET.  ERROR IF THE BUCKET DOES NOT      *
027300* EXIST.  THE TABLE HOLDS MEMBERSHIP BUCKET-SIDE ONLY, SO       *
027400* REMOVING THE ENTRY IS ALL THAT IS NEEDED.                     *
027500****************************************************************
027600 BKMS-2000-DELETE-BUCKET.
027700     PERFORM BKMS-9100-FIND-BUCKET THRU BKMS-9100-EXIT.
027800     IF NOT WS-FOUND
027900         MOVE 'Y' TO LK-BKMS-ERROR-SW
028000     ELSE
028100         PERFORM BKMS-9400-REMOVE-BUCKET-AT THRU BKMS-9400-EXIT.
028200 BKMS-2000-EXIT.
028300     EXIT.
028400*
028500****************************************************************
028600* BKMS-3000 - INSERT-SYMBOL-INTO-BUCKETS.  ONE SYMBOL, EVERY    *
028700* BUCKET NAME CARRIED ON THE ORDER.  A NAMED BUCKET THAT DOES   *
028800* NOT YET EXIST IS CREATED EMPTY FIRST, THEN THE SYMBOL ADDED.  *
028900****************************************************************
029000 BKMS-3000-INSERT-SYM-IN-BKTS.
029100     PERFORM BKMS-3100-INSERT-ONE-BKT THRU BKMS-3100-EXIT
029200         VARYING WS-ORDER-BKT-SUB FROM 1 BY 1
029300         UNTIL WS-ORDER-BKT-SUB > LK-BKMS-ORD-BKT-COUNT.
029400 BKMS-3000-EXIT.
029500     EXIT.
029600*
029700 BKMS-3100-INSERT-ONE-BKT.
029800     MOVE LK-BKMS-ORD-BUCKETS (WS-ORDER-BKT-SUB)
029900         TO W20-BUCKET-NAME-HOLD.
030000     PERFORM BKMS-9100-FIND-BUCKET-HOLD THRU
030100             BKMS-9100-HOLD-EXIT.
030200     IF NOT WS-FOUND
030300         MOVE W20-BUCKET-NAME-HOLD TO LK-BKMS-BUCKET-NAME
030400         PERFORM BKMS-9000-INSERT-BUCKET THRU BKMS-9000-EXIT
030500         PERFORM BKMS-9100-FIND-BUCKET-HOLD THRU
030600                 BKMS-9100-HOLD-EXIT.
030700     PERFORM BKMS-9200-INSERT-SYMBOL THRU BKMS-9200-EXIT.
030800 BKMS-3100-EXIT.
030900     EXIT.
031000*
031100****************************************************************
031200* BKMS-4000 - REMOVE-SYMBOL-FROM-ALL-BUCKETS.  USED WHEN A      *
031300* POSITION CLOSES OUT COMPLETELY.  SCANS EVERY BUCKET ENTRY -   *
031400* THE SYMBOL MAY BE TAGGED TO MORE THAN ONE.                    *
031500****************************************************************
031600 BKMS-4000-REMOVE-SYM-ALL.
031700     PERFORM BKMS-4100-SCAN-ONE-BKT THRU BKMS-4100-EXIT
031800         VARYING WS-SUB FROM 1 BY 1
031900         UNTIL WS-SUB > W00-BUCKET-COUNT.
032000 BKMS-4000-EXIT.
032100     EXIT.
032200*
032300 BKMS-4100-SCAN-ONE-BKT.
032400     PERFORM BKMS-9300-FIND-SYMBOL-IN THRU BKMS-9300-EXIT.
032500     IF WS-FOUND
032600         PERFORM BKMS-9350-REMOVE-SYMBOL-AT THRU
032700                 BKMS-9350-EXIT.
032800 BKMS-4100-EXIT.
032900     EXIT.
033000*
033100****************************************************************
033200* BKMS-5000 - REMOVE-SYMBOL-FROM-BUCKET.  ONE SYMBOL, ONE       *
033300* NAMED BUCKET.  NO-OP, NOT AN ERROR, IF EITHER SIDE IS ABSENT  *
033400* PER TD-0289.                                                  *
033500****************************************************************
033600 BKMS-5000-REMOVE-SYM-ONE.
033700     PERFORM BKMS-9100-FIND-BUCKET THRU BKMS-9100-EXIT.
033800     IF WS-FOUND
033900         MOVE WS-FOUND-POS TO WS-SUB
034000         PERFORM BKMS-9300-FIND-SYMBOL-IN THRU BKMS-9300-EXIT
034100         IF WS-FOUND
034200             PERFORM BKMS-9350-REMOVE-SYMBOL-AT THRU
034300                     BKMS-9350-EXIT.
034400 BKMS-5000-EXIT.
034500     EXIT.
034600*
034700****************************************************************
034800* BKMS-6000 - GET-POSITIONS-IN-BUCKET.  ERROR IF THE BUCKET IS  *
034900* UNKNOWN, ELSE THE MEMBER LIST COMES BACK ALREADY SORTED.      *
035000****************************************************************
035100 BKMS-6000-GET-POSITIONS.
035200     PERFORM BKMS-9100-FIND-BUCKET THRU BKMS-9100-EXIT.
035300     IF NOT WS-FOUND
035400         MOVE 'Y' TO LK-BKMS-ERROR-SW
035500     ELSE
035600         MOVE W00-BKT-SYMBOL-COUNT (WS-FOUND-POS) TO
035700             LK-BKMS-OUT-SYM-COUNT
035800         PERFORM BKMS-6100-COPY-SYMBOL THRU BKMS-6100-EXIT
035900             VARYING WS-SUB2 FROM 1 BY 1
036000             UNTIL WS-SUB2 > W00-BKT-SYMBOL-COUNT (WS-FOUND-POS).
036100 BKMS-6000-EXIT.
036200     EXIT.
036300*
036400 BKMS-6100-COPY-SYMBOL.
036500     MOVE W00-BKT-SYMBOLS (WS-FOUND-POS, WS-SUB2) TO
036600         LK-BKMS-OUT-SYMBOLS (WS-SUB2).
036700 BKMS-6100-EXIT.
036800     EXIT.
036900*
037000****************************************************************
037100* BKMS-7000 - GET-BUCKETS-FOR-SYMBOL.  SCANS THE WHOLE TABLE,   *
037200* WHICH IS ALREADY IN ASCENDING NAME ORDER, SO THE RESULT LIST  *
037300* COMES OUT SORTED WITH NO FURTHER WORK.  EMPTY LIST IF NONE.   *
037400****************************************************************
037500 BKMS-7000-GET-BKTS-FOR-SYM.
037600     MOVE ZERO TO LK-BKMS-OUT-BKT-COUNT.
037700     MOVE ZERO TO WS-OUT-SUB.
037800     PERFORM BKMS-7100-CHECK-ONE-BKT THRU BKMS-7100-EXIT
037900         VARYING WS-SUB FROM 1 BY 1
038000         UNTIL WS-SUB > W00-BUCKET-COUNT.
038100 BKMS-7000-EXIT.
038200     EXIT.
038300*
038400 BKMS-7100-CHECK-ONE-BKT.
038500     MOVE WS-SUB TO WS-SUB2.
038600     PERFORM BKMS-9300-FIND-SYMBOL-IN THRU BKMS-9300-EXIT.
038700     IF WS-FOUND
038800         ADD 1 TO WS-OUT-SUB
038900         ADD 1 TO LK-BKMS-OUT-BKT-COUNT
039000         MOVE W00-BKT-NAME (WS-SUB) TO
039100             LK-BKMS-OUT-BUCKETS (WS-OUT-SUB).
039200 BKMS-7100-EXIT.
039300     EXIT.
039400*
039500****************************************************************
039600* BKMS-9000 - INSERT A NEW EMPTY BUCKET ENTRY AT LK-BKMS-       *
039700* BUCKET-NAME, SHIFTING EVERYTHING FROM THE INSERTION POINT     *
039800* FORWARD DOWN ONE SLOT TO KEEP THE TABLE IN ORDER.             *
039900****************************************************************
040000 BKMS-9000-INSERT-BUCKET.
040100     PERFORM BKMS-9050-FIND-INSERT-POS THRU
040200             BKMS-9050-EXIT.
040300     PERFORM BKMS-9060-SHIFT-DOWN THRU BKMS-9060-EXIT
040400         VARYING WS-SUB FROM W00-BUCKET-COUNT BY -1
040500         UNTIL WS-SUB < WS-FOUND-POS.
040600     MOVE LK-BKMS-BUCKET-NAME TO W00-BKT-NAME (WS-FOUND-POS).
040700     MOVE ZERO TO W00-BKT-SYMBOL-COUNT (WS-FOUND-POS).
040800     ADD 1 TO W00-BUCKET-COUNT.
040900 BKMS-9000-EXIT.
041000     EXIT.
041100*
041200 BKMS-9050-FIND-INSERT-POS.
041300     MOVE 1 TO WS-FOUND-POS.
041400     PERFORM BKMS-9055-TEST-ONE THRU BKMS-9055-EXIT
041500         VARYING WS-SUB FROM 1 BY 1
041600         UNTIL WS-SUB > W00-BUCKET-COUNT.
041700 BKMS-9050-EXIT.
041800     EXIT.
041900*
042000 BKMS-9055-TEST-ONE.
042100     IF W00-BKT-NAME (WS-SUB) < LK-BKMS-BUCKET-NAME
042200         MOVE WS-SUB TO WS-FOUND-POS
042300         ADD 1 TO WS-FOUND-POS.
042400 BKMS-9055-EXIT.
042500     EXIT.
042600*
042700 BKMS-9060-SHIFT-DOWN.
042800     MOVE W00-BUCKET-ENTRY (WS-SUB) TO
042900         W00-BUCKET-ENTRY (WS-SUB + 1).
043000 BKMS-9060-EXIT.
043100     EXIT.
043200*
043300****************************************************************
043400* BKMS-9100 - LINEAR SEARCH FOR LK-BKMS-BUCKET-NAME.  TABLE IS  *
043500* SORTED, SO THE SCAN STOPS AS SOON AS IT PASSES WHERE THE      *
043600* NAME WOULD BE.  SETS WS-FOUND-SW AND WS-FOUND-POS.            *
043700****************************************************************
043800 BKMS-9100-FIND-BUCKET.
043900     MOVE 'N' TO WS-FOUND-SW.
044000     MOVE ZERO TO WS-FOUND-POS.
044100     PERFORM BKMS-9110-TEST-ONE THRU BKMS-9110-EXIT
044200         VARYING WS-SUB FROM 1 BY 1
044300         UNTIL WS-SUB > W00-BUCKET-COUNT OR WS-FOUND.
044400 BKMS-9100-EXIT.
044500     EXIT.
044600*
044700 BKMS-9110-TEST-ONE.
044800     IF W00-BKT-NAME (WS-SUB) = LK-BKMS-BUCKET-NAME
044900         MOVE 'Y' TO WS-FOUND-SW
045000         MOVE WS-SUB TO WS-FOUND-POS.
045100 BKMS-9110-EXIT.
045200     EXIT.
045300*
045400****************************************************************
045500* BKMS-9100-HOLD - SAME SEARCH AS ABOVE BUT AGAINST W20-BUCKET- *
045600* NAME-HOLD RATHER THAN LK-BKMS-BUCKET-NAME, USED WHILE WALKING *
045700* THE ORDER'S LIST OF BUCKET NAMES IN BKMS-3100.                *
045800****************************************************************
045900 BKMS-9100-FIND-BUCKET-HOLD.
046000     MOVE 'N' TO WS-FOUND-SW.
046100     MOVE ZERO TO WS-FOUND-POS.
046200     PERFORM BKMS-9120-TEST-ONE-HOLD THRU BKMS-9120-EXIT
046300         VARYING WS-SUB FROM 1 BY 1
046400         UNTIL WS-SUB > W00-BUCKET-COUNT OR WS-FOUND.
046500 BKMS-9100-HOLD-EXIT.
046600     EXIT.
046700*
046800 BKMS-9120-TEST-ONE-HOLD.
046900     IF W00-BKT-NAME (WS-SUB) = W20-BUCKET-NAME-HOLD
047000         MOVE 'Y' TO WS-FOUND-SW
047100         MOVE WS-SUB TO WS-FOUND-POS.
047200 BKMS-9120-EXIT.
047300     EXIT.
047400*
047500****************************************************************
047600* BKMS-9200 - INSERT LK-BKMS-SYMBOL INTO THE MEMBER LIST OF     *
047700* BUCKET WS-FOUND-POS, IN SORTED ORDER, UNLESS ALREADY PRESENT. *
047800****************************************************************
047900 BKMS-9200-INSERT-SYMBOL.
048000     MOVE WS-FOUND-POS TO WS-SUB.
048100     PERFORM BKMS-9300-FIND-SYMBOL-IN THRU BKMS-9300-EXIT.
048200     IF WS-FOUND
048300         GO TO BKMS-9200-EXIT.
048400     MOVE 1 TO WS-SUB2.
048500     PERFORM BKMS-9210-TEST-ONE THRU BKMS-9210-EXIT
048600         VARYING WS-OUT-SUB FROM 1 BY 1
048700         UNTIL WS-OUT-SUB > W00-BKT-SYMBOL-COUNT (WS-FOUND-POS).
048800     PERFORM BKMS-9220-SHIFT-DOWN THRU BKMS-9220-EXIT
048900         VARYING WS-OUT-SUB FROM
049000             W00-BKT-SYMBOL-COUNT (WS-FOUND-POS) BY -1
049100         UNTIL WS-OUT-SUB < WS-SUB2.
049200     MOVE LK-BKMS-SYMBOL TO
049300         W00-BKT-SYMBOLS (WS-FOUND-POS, WS-SUB2).
049400     ADD 1 TO W00-BKT-SYMBOL-COUNT (WS-FOUND-POS).
049500 BKMS-9200-EXIT.
049600     EXIT.
049700*
049800 BKMS-9210-TEST-ONE.
049900     IF W00-BKT-SYMBOLS (WS-FOUND-POS, WS-OUT-SUB) <
050000             LK-BKMS-SYMBOL
050100         MOVE WS-OUT-SUB TO WS-SUB2
050200         ADD 1 TO WS-SUB2.
050300 BKMS-9210-EXIT.
050400     EXIT.
050500*
050600 BKMS-9220-SHIFT-DOWN.
050700     MOVE W00-BKT-SYMBOLS (WS-FOUND-POS, WS-OUT-SUB) TO
050800         W00-BKT-SYMBOLS (WS-FOUND-POS, WS-OUT-SUB + 1).
050900 BKMS-9220-EXIT.
051000     EXIT.
051100*
051200****************************************************************
051300* BKMS-9300 - LOOK FOR LK-BKMS-SYMBOL WITHIN THE MEMBER LIST OF *
051400* BUCKET WS-SUB, RETURNING WS-FOUND-SW AND WS-SUB2 AS ITS       *
051500* POSITION WITHIN THAT BUCKET'S LIST.                           *
051600****************************************************************
051700 BKMS-9300-FIND-SYMBOL-IN.
051800     MOVE 'N' TO WS-FOUND-SW.
051900     PERFORM BKMS-9310-TEST-ONE THRU BKMS-9310-EXIT
052000         VARYING WS-SUB2 FROM 1 BY 1
052100         UNTIL WS-SUB2 > W00-BKT-SYMBOL-COUNT (WS-SUB) OR
052200               WS-FOUND.
052300 BKMS-9300-EXIT.
052400     EXIT.
052500*
052600 BKMS-9310-TEST-ONE.
052700     IF W00-BKT-SYMBOLS (WS-SUB, WS-SUB2) = LK-BKMS-SYMBOL
052800         MOVE 'Y' TO WS-FOUND-SW.
052900 BKMS-9310-EXIT.
053000     EXIT.
053100*
053200****************************************************************
053300* BKMS-9350 - REMOVE THE SYMBOL AT POSITION WS-SUB2 OF BUCKET   *
053400* WS-SUB, SHIFTING THE REMAINDER OF THAT BUCKET'S LIST UP ONE.  *
053500****************************************************************
053600 BKMS-9350-REMOVE-SYMBOL-AT.
053700     PERFORM BKMS-9360-SHIFT-UP THRU BKMS-9360-EXIT
053800         VARYING WS-OUT-SUB FROM WS-SUB2 BY 1
053900         UNTIL WS-OUT-SUB >= W00-BKT-SYMBOL-COUNT (WS-SUB).
054000     SUBTRACT 1 FROM W00-BKT-SYMBOL-COUNT (WS-SUB).
054100 BKMS-9350-EXIT.
054200     EXIT.
054300*
054400 BKMS-9360-SHIFT-UP.
054500     MOVE W00-BKT-SYMBOLS (WS-SUB, WS-OUT-SUB + 1) TO
054600         W00-BKT-SYMBOLS (WS-SUB, WS-OUT-SUB).
054700 BKMS-9360-EXIT.
054800     EXIT.
054900*
055000****************************************************************
055100* BKMS-9400 - REMOVE THE WHOLE BUCKET ENTRY AT WS-FOUND-POS,    *
055200* SHIFTING THE REMAINDER OF THE TABLE UP ONE SLOT.              *
055300****************************************************************
055400 BKMS-9400-REMOVE-BUCKET-AT.
055500     PERFORM BKMS-9410-SHIFT-UP THRU BKMS-9410-EXIT
055600         VARYING WS-SUB FROM WS-FOUND-POS BY 1
055700         UNTIL WS-SUB >= W00-BUCKET-COUNT.
055800     SUBTRACT 1 FROM W00-BUCKET-COUNT.
055900 BKMS-9400-EXIT.
056000     EXIT.
056100*
056200 BKMS-9410-SHIFT-UP.
056300     MOVE W00-BUCKET-ENTRY (WS-SUB + 1) TO
056400         W00-BUCKET-ENTRY (WS-SUB).
056500 BKMS-9410-EXIT.
056600     EXIT.
