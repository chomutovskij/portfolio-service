000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    SYMBOL-POSITION-MERGE.
000400 AUTHOR.        D. KOVACIK.
000500 INSTALLATION.  DST SYSTEMS INC - KANSAS CITY DATA CENTER.
000600 DATE-WRITTEN.  06/14/1987.
000700 DATE-COMPILED. 03/11/1999.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000****************************************************************
001100*                                                              *
001200*  SYMBOL-POSITION-MERGE                                       *
001300*                                                              *
001400*  CALLED SUBPROGRAM - THE WEIGHTED-AVERAGE-COST POSITION      *
001500*  CALCULATION ENGINE FOR THE TRADING DESK POSITION SYSTEM.    *
001600*  GIVEN THE EXISTING LEDGER ENTRY FOR A SYMBOL (IF ANY) AND   *
001700*  AN INCOMING ORDER, RETURNS THE MERGED POSITION.  GIVEN A    *
001800*  LEDGER ENTRY AND A MARKET PRICE, RETURNS MARKET VALUE AND   *
001900*  PROFIT/LOSS AMOUNT AND PERCENT.  HOLDS NO FILES AND NO      *
002000*  STATE BETWEEN CALLS - PPST.R00900 OWNS THE LEDGER TABLE.    *
002100*                                                              *
002200****************************************************************
002300*                                                              *
002400*  C H A N G E   L O G                                        *
002500*                                                              *
002600*  DATE        BY    TICKET    DESCRIPTION                    *
002700*  ----------  ----  --------  ------------------------------ *
002800*  06/14/1987  DMK   INIT      ORIGINAL WRITE-UP. MERGE AND    *
002900*                              VALUATION LOGIC FOR THE TRADE   *
003000*                              DESK PILOT.                     *
003100*  11/02/1987  DMK   TD-0041   ADDED OPPOSITE-DIRECTION CLOSE  *
003200*                              AND FLIP-TO-OPPOSITE LOGIC.     *
003300*  04/19/1989  RJP   TD-0118   CORRECTED ROUNDING ON WEIGHTED  *
003400*                              AVERAGE COST RECALC - TRUNC     *
003500*                              WAS DROPPING A CENT ON ROLL-UP. *
003600*  09/07/1990  RJP   TD-0166   P/L PERCENT NOW HELD AT 4 DEC   *
003700*                              PLACES INTERNALLY BEFORE THE    *
003800*                              FINAL ROUND TO 2 - AUDIT FOUND  *
003900*                              DRIFT AGAINST THE DESK'S HAND   *
004000*                              TICKET CALC.                    *
004100*  02/26/1992  LCF   TD-0203   SHORT POSITION P/L SIGN WAS     *
004200*                              BACKWARDS WHEN MARKET FELL -    *
004300*                              FIXED IN POSN-2000-VALUE.        *
004400*  08/15/1994  LCF   TD-0255   ADD CALL COUNT FOR NIGHTLY RUN   *
004500*                              STATS - OPS WANTED A TALLY OF   *
004600*                              HOW MANY MERGES RAN EACH NIGHT. *
004700*  01/09/1996  WTS   TD-0301   CLEANED UP PARAGRAPH NAMES TO   *
004800*                              MATCH THE 19XX NUMBERING        *
004900*                              STANDARD ADOPTED THIS YEAR.     *
005000*  05/02/1998  WTS   TD-0339   YEAR 2000 REVIEW - NO STORED     *
005100*                              CENTURY FIELDS IN THIS MODULE,  *
005200*                              DATES ARE HANDLED BY THE        *
005300*                              CALLER.  NO CHANGE REQUIRED.    *
005400*  03/11/1999  WTS   TD-0339   Y2K SIGN-OFF - RECOMPILED AND   *
005500*                              RE-CERTIFIED, NO SOURCE CHANGE. *
005600*  07/23/2001  BAH   TD-0402   BUCKET TAGGING MOVED OUT OF THIS *
005700*                              MODULE TO BKMS.TIP02 - THIS     *
005800*                              MODULE NOW DOES MATH ONLY.      *
005900*  10/30/2003  BAH   TD-0447   ADDED FLIP-DETECT FILLER NOTE -  *
006000*                              NO LOGIC CHANGE, COMMENT ONLY.  *
006100*                                                              *
006200****************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.   IBM-370.
006600 OBJECT-COMPUTER.   IBM-370.
006700 SPECIAL-NAMES.
006800     UPSI-0 ON TRACE-SWITCH-ON
006900              OFF TRACE-SWITCH-OFF.
007000*
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300*
007400 77  WS-CALL-COUNT              PIC S9(7) COMP VALUE ZERO.
007500 77  WS-MERGE-COUNT             PIC S9(7) COMP VALUE ZERO.
007600 77  WS-VALUE-COUNT             PIC S9(7) COMP VALUE ZERO.
007700*
007800****************************************************************
007900* W10 - NET SHARE CALCULATION WORK AREA, AND A REDEFINED        *
008000* BYTE-WISE VIEW USED BY THE NIGHTLY DIAGNOSTIC DUMP ROUTINE.   *
008100****************************************************************
008200 01  W10-SHARE-CALC-AREA.
008300     05  W10-NEW-SHARES-SIGNED  PIC S9(9).
008400     05  W10-NEW-SHARES-ABS     PIC S9(9).
008500     05  FILLER                 PIC X(04).
008600 01  W10-SHARE-CALC-AREA-R REDEFINES W10-SHARE-CALC-AREA.
008700     05  W10-SHARE-BYTES        PIC X(18).
008800     05  FILLER                 PIC X(04).
008900*
009000****************************************************************
009100* W20 - COST-BASIS CALCULATION WORK AREA, AND A REDEFINED VIEW  *
009200* USED TO SPLIT THE TWO HALVES OF A SAME-DIRECTION RE-WEIGHT    *
009300* OUT FOR THE AUDIT TRACE (UPSI-0).                             *
009400****************************************************************
009500 01  W20-COST-CALC-AREA.
009600     05  W20-OLD-PORTION-COST   PIC S9(9)V99.
009700     05  W20-NEW-PORTION-COST   PIC S9(9)V99.
009800     05  W20-NEW-TOTAL-COST     PIC S9(9)V99.
009900     05  FILLER                 PIC X(10).
010000 01  W20-COST-CALC-AREA-R REDEFINES W20-COST-CALC-AREA.
010100     05  W20-OLD-PORTION-TRACE  PIC S9(9)V99.
010200     05  W20-NEW-PORTION-TRACE  PIC S9(9)V99.
010300     05  FILLER                 PIC X(16).
010400*
010500****************************************************************
010600* W30 - PROFIT/LOSS PERCENT WORK AREA.  THE 4-DECIMAL RATIO IS  *
010700* HELD SEPARATELY FROM THE FINAL 2-DECIMAL PERCENT PER TD-0166. *
010800* REDEFINED VIEW SPLITS SIGN FROM MAGNITUDE FOR THE TRACE LINE. *
010900****************************************************************
011000 01  W30-PERCENT-CALC-AREA.
011100     05  W30-PL-RATIO-4DEC      PIC S9(3)V9(4).
011200     05  FILLER                 PIC X(08).
011300 01  W30-PERCENT-CALC-AREA-R REDEFINES W30-PERCENT-CALC-AREA.
011400     05  W30-RATIO-SIGN         PIC S9(1).
011500     05  W30-RATIO-MAGNITUDE    PIC 9(2)V9(4).
011600     05  FILLER                 PIC X(08).
011700*
011800 LINKAGE SECTION.
011900*
012000****************************************************************
012100* LK-POSN-PARM-AREA - THE CALLER/CALLED PARAMETER AREA.  SAME   *
012200* AREA SERVES BOTH THE MERGE FUNCTION AND THE VALUE FUNCTION -  *
012300* CALLER SETS LK-POSN-FUNCTION-CDE AND ONLY THE FIELDS THAT     *
012400* FUNCTION USES.                                                *
012500****************************************************************
012600 01  LK-POSN-PARM-AREA.
012700     05  LK-POSN-FUNCTION-CDE   PIC X(04).
012800         88  LK-POSN-FN-MERGE       VALUE 'MRGE'.
012900         88  LK-POSN-FN-VALUE       VALUE 'VALU'.
013000     05  LK-POSN-OLD-EXISTS-SW  PIC X(01).
013100         88  LK-POSN-OLD-EXISTS     VALUE 'Y'.
013200         88  LK-POSN-OLD-NOT-FOUND  VALUE 'N'.
013300     05  LK-POSN-OLD-TRADE-TYPE PIC X(04).
013400     05  LK-POSN-OLD-SHARES-ABS PIC S9(9).
013500     05  LK-POSN-OLD-AVG-COST   PIC S9(7)V99 COMP-3.
013600     05  LK-POSN-ORDER-TYPE     PIC X(04).
013700     05  LK-POSN-ORDER-QTY      PIC S9(9).
013800     05  LK-POSN-ORDER-PRICE    PIC S9(7)V99.
013900     05  LK-POSN-MKT-PRICE      PIC S9(7)V99.
014000     05  LK-POSN-NEW-TRADE-TYPE PIC X(04).
014100     05  LK-POSN-NEW-SHARES-ABS PIC S9(9).
014200     05  LK-POSN-NEW-AVG-COST   PIC S9(7)V99 COMP-3.
014300     05  LK-POSN-CLOSED-SW      PIC X(01).
014400         88  LK-POSN-FULLY-CLOSED   VALUE 'Y'.
014500     05  LK-POSN-TOTAL-SHARES   PIC S9(9).
014600     05  LK-POSN-TOTAL-COST     PIC S9(9)V99.
014700     05  LK-POSN-MKT-VALUE      PIC S9(9)V99.
014800     05  LK-POSN-PL-AMOUNT      PIC S9(9)V99.
014900     05  LK-POSN-PL-PERCENT     PIC S9(5)V99.
015000     05  LK-POSN-ERROR-SW       PIC X(01).
015100         88  LK-POSN-ERROR          VALUE 'Y'.
015200     05  FILLER                 PIC X(20).
015300*
015400 PROCEDURE DIVISION USING LK-POSN-PARM-AREA.
015500*
015600 POSN-0100-DISPATCH.
015700     ADD 1 TO WS-CALL-COUNT.
015800     MOVE 'N' TO LK-POSN-ERROR-SW.
015900     IF LK-POSN-FN-MERGE
016000         PERFORM POSN-1000-MERGE THRU POSN-1000-EXIT
016100     ELSE
016200         IF LK-POSN-FN-VALUE
016300             PERFORM POSN-2000-VALUE THRU POSN-2000-EXIT
016400         ELSE
016500             MOVE 'Y' TO LK-POSN-ERROR-SW.
016600     GOBACK.
016700*
016800****************************************************************
016900* POSN-1000 - MERGE AN INCOMING ORDER INTO THE EXISTING LEDGER  *
017000* ENTRY (IF ANY).  SEE TD-0041 AND TD-0118 ABOVE.               *
017100****************************************************************
017200 POSN-1000-MERGE.
017300     ADD 1 TO WS-MERGE-COUNT.
017400     MOVE 'N' TO LK-POSN-CLOSED-SW.
017500     IF LK-POSN-OLD-NOT-FOUND
017600         MOVE LK-POSN-ORDER-TYPE  TO LK-POSN-NEW-TRADE-TYPE
017700         MOVE LK-POSN-ORDER-QTY   TO LK-POSN-NEW-SHARES-ABS
017800         MOVE LK-POSN-ORDER-PRICE TO LK-POSN-NEW-AVG-COST
017900         GO TO POSN-1000-EXIT.
018000     IF LK-POSN-ORDER-TYPE = LK-POSN-OLD-TRADE-TYPE
018100         PERFORM POSN-1100-SAME-DIRECTION THRU POSN-1100-EXIT
018200     ELSE
018300         PERFORM POSN-1200-OPPOSITE-DIRECTION THRU
018400                 POSN-1200-EXIT.
018500 POSN-1000-EXIT.
018600     EXIT.
018700*
018800****************************************************************
018900* POSN-1100 - SAME DIRECTION: ALWAYS RE-WEIGHT THE AVERAGE      *
019000* COST ACROSS OLD AND NEW SHARES.  TD-0118 - COMPUTE THE OLD    *
019100* AND NEW COST PORTIONS SEPARATELY, ROUNDED, BEFORE SUMMING,    *
019200* RATHER THAN ONE LONG EXPRESSION - THAT IS WHERE THE DROPPED   *
019300* CENT CAME FROM.                                               *
019400****************************************************************
019500 POSN-1100-SAME-DIRECTION.
019600     COMPUTE W10-NEW-SHARES-SIGNED =
019700             LK-POSN-OLD-SHARES-ABS + LK-POSN-ORDER-QTY.
019800     COMPUTE W20-OLD-PORTION-COST ROUNDED =
019900             LK-POSN-OLD-AVG-COST * LK-POSN-OLD-SHARES-ABS.
020000     COMPUTE W20-NEW-PORTION-COST ROUNDED =
020100             LK-POSN-ORDER-PRICE * LK-POSN-ORDER-QTY.
020200     COMPUTE W20-NEW-TOTAL-COST ROUNDED =
020300             W20-OLD-PORTION-COST + W20-NEW-PORTION-COST.
020400     MOVE LK-POSN-OLD-TRADE-TYPE TO LK-POSN-NEW-TRADE-TYPE.
020500     MOVE W10-NEW-SHARES-SIGNED TO LK-POSN-NEW-SHARES-ABS.
020600     COMPUTE LK-POSN-NEW-AVG-COST ROUNDED =
020700             W20-NEW-TOTAL-COST / W10-NEW-SHARES-SIGNED.
020800 POSN-1100-EXIT.
020900     EXIT.
021000*
021100****************************************************************
021200* POSN-1200 - OPPOSITE DIRECTION: A PARTIAL OR FULL CLOSE.      *
021300* NET SHARES = OLD ABSOLUTE SHARES LESS THE ORDER QUANTITY,     *
021400* AND MAY GO NEGATIVE - A NEGATIVE NET MEANS THE ORDER CLOSED   *
021500* THE OLD POSITION AND OPENED A NEW ONE IN THE OTHER DIRECTION  *
021600* (SEE POSN-1300-FLIP).  A ZERO NET IS A FULL CLOSE.            *
021700****************************************************************
021800 POSN-1200-OPPOSITE-DIRECTION.
021900     COMPUTE W10-NEW-SHARES-SIGNED =
022000             LK-POSN-OLD-SHARES-ABS - LK-POSN-ORDER-QTY.
022100     IF W10-NEW-SHARES-SIGNED = 0
022200         MOVE 'Y' TO LK-POSN-CLOSED-SW
022300     ELSE
022400         IF W10-NEW-SHARES-SIGNED > 0
022500             MOVE LK-POSN-OLD-TRADE-TYPE TO LK-POSN-NEW-TRADE-TYPE
022600             MOVE W10-NEW-SHARES-SIGNED  TO LK-POSN-NEW-SHARES-ABS
022700             MOVE LK-POSN-OLD-AVG-COST   TO LK-POSN-NEW-AVG-COST
022800         ELSE
022900             PERFORM POSN-1300-FLIP THRU POSN-1300-EXIT.
023000 POSN-1200-EXIT.
023100     EXIT.
023200*
023300****************************************************************
023400* POSN-1300 - FLIP TO THE OPPOSITE DIRECTION.  MODELED AS A     *
023500* FRESH POSITION OPENED AT THE CURRENT ORDER'S PRICE - THE      *
023600* REMAINING SHARES DO NOT CARRY THE OLD AVERAGE COST FORWARD.   *
023700* FILLER NOTE PER TD-0447: A FLIP ONLY OCCURS WHEN THE ORDER     *
023800* QUANTITY EXCEEDS THE OLD ABSOLUTE SHARE COUNT.                *
023900****************************************************************
024000 POSN-1300-FLIP.
024100     IF LK-POSN-OLD-TRADE-TYPE = 'BUY '
024200         MOVE 'SELL' TO LK-POSN-NEW-TRADE-TYPE
024300     ELSE
024400         MOVE 'BUY ' TO LK-POSN-NEW-TRADE-TYPE.
024500     COMPUTE LK-POSN-NEW-SHARES-ABS = W10-NEW-SHARES-SIGNED * -1.
024600     MOVE LK-POSN-ORDER-PRICE TO LK-POSN-NEW-AVG-COST.
024700 POSN-1300-EXIT.
024800     EXIT.
024900*
025000****************************************************************
025100* POSN-2000 - VALUE AN EXISTING LEDGER ENTRY AGAINST A SUPPLIED *
025200* MARKET PRICE: SIGNED TOTAL SHARES, TOTAL COST, MARKET VALUE,  *
025300* P/L AMOUNT.  TD-0203 - SHORT P/L SIGN IS FLIPPED FROM LONG.   *
025400****************************************************************
025500 POSN-2000-VALUE.
025600     ADD 1 TO WS-VALUE-COUNT.
025700     IF LK-POSN-OLD-TRADE-TYPE = 'BUY '
025800         COMPUTE LK-POSN-TOTAL-SHARES = LK-POSN-OLD-SHARES-ABS
025900     ELSE
026000         COMPUTE LK-POSN-TOTAL-SHARES =
026100                 LK-POSN-OLD-SHARES-ABS * -1.
026200     COMPUTE LK-POSN-TOTAL-COST ROUNDED =
026300             LK-POSN-OLD-AVG-COST * LK-POSN-OLD-SHARES-ABS.
026400     COMPUTE LK-POSN-MKT-VALUE ROUNDED =
026500             LK-POSN-OLD-SHARES-ABS * LK-POSN-MKT-PRICE.
026600     IF LK-POSN-OLD-TRADE-TYPE = 'BUY '
026700         COMPUTE LK-POSN-PL-AMOUNT ROUNDED =
026800             (LK-POSN-MKT-PRICE - LK-POSN-OLD-AVG-COST) *
026900              LK-POSN-OLD-SHARES-ABS
027000     ELSE
027100         COMPUTE LK-POSN-PL-AMOUNT ROUNDED =
027200             (LK-POSN-OLD-AVG-COST - LK-POSN-MKT-PRICE) *
027300              LK-POSN-OLD-SHARES-ABS.
027400     PERFORM POSN-2100-PERCENT THRU POSN-2100-EXIT.
027500 POSN-2000-EXIT.
027600     EXIT.
027700*
027800****************************************************************
027900* POSN-2100 - P/L PERCENT, PER TD-0166: HOLD THE QUOTIENT AT 4  *
028000* DECIMAL PLACES BEFORE MULTIPLYING BY 100 AND ROUNDING THE     *
028100* FINAL RESULT TO 2 - DO NOT ROUND THE QUOTIENT TO 2 FIRST.     *
028200****************************************************************
028300 POSN-2100-PERCENT.
028400     IF LK-POSN-TOTAL-COST = 0
028500         MOVE ZERO TO LK-POSN-PL-PERCENT
028600     ELSE
028700         COMPUTE W30-PL-RATIO-4DEC ROUNDED =
028800                 LK-POSN-PL-AMOUNT / LK-POSN-TOTAL-COST
028900         COMPUTE LK-POSN-PL-PERCENT ROUNDED =
029000                 W30-PL-RATIO-4DEC * 100.
029100 POSN-2100-EXIT.
029200     EXIT.
